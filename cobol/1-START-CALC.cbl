000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. 1-START-CALC.
000300 AUTHOR. R A HASKELL.
000400 INSTALLATION. MIDSTATE P-AND-L - DATA PROCESSING CTR.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*
001100* DATE       PROGRAMMER   TICKET    DESCRIPTION                 CL
001200* ---------- ------------ --------- --------------------------- --
001300* 03/14/91   RAH          WO-1140   Original coding - opens a     1
001400*                                   new household CO2 calc and    1
001500*                                   writes CARBON-STATS-MASTER.   1
001600* 08/02/91   RAH          WO-1205   Name/email/uf/phone blank     2
001700*                                   checks added per audit       2
001800*                                   finding A-14.                 2
001900* 11/19/92   DPK          WO-1388   Changed rejects to a         3
002000*                                   DISPLAY of the field that    3
002100*                                   failed instead of dumping    3
002200*                                   the whole record.             3
002300* 05/06/94   DPK          WO-1512   Run totals added at EOF      4
002400*                                   for the overnight log.        4
002500* 09/30/96   TLW          WO-1699   UF now required on every     5
002600*                                   intake record (was optional  5
002700*                                   prior to WO-1699).            5
002800* 01/08/99   TLW          CR-2201   Y2K - expanded run-date      6
002900*                                   window to CCYY on the        6
003000*                                   operator log; no data        6
003100*                                   field was two-digit, so       6
003200*                                   file layouts are unchanged.   6
003300* 06/21/00   MRS          CR-2340   Unique-id build moved off    7
003400*                                   the old sequence file onto    7
003500*                                   date/time/seed hash per the   7
003600*                                   new intake volume.            7
003700* 02/11/03   MRS          CR-2588   Phone number widened to      8
003800*                                   20 bytes for international   8
003900*                                   formats.                      8
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
004600     UPSI-0.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    Intake of new household calculations
005000     SELECT START-CALC-IN ASSIGN TO START-CALC-IN
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300*    Master file of open calculations - this program only ever
005400*    ADDs a record; the rewrite-in-place happens in 2-UPDATE-CALC.
005500     SELECT CARBON-STATS-MASTER ASSIGN TO CARBON-STATS-MASTER
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE IS RANDOM
005800         RECORD KEY IS C-Stats-Id
005900         FILE STATUS IS WS-Master-File-Status.
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  START-CALC-IN.
006400 01  F-Start-Calc-Enreg.
006500     05 F-User-Name                  PIC X(60).
006600     05 F-User-Email                 PIC X(60).
006700     05 F-User-Uf                    PIC X(02).
006800     05 F-User-Phone                 PIC X(20).
006900
007000 FD  CARBON-STATS-MASTER.
007100 01  C-Carbon-Stats-Enreg.
007200*    Primary key - 32 lower-case hex characters, built fresh for
007300*    every new record by 3000-BUILD-NEW-ID. Never recomputed.
007400     05 C-Stats-Id                   PIC X(32).
007500     05 C-Stats-User-Data.
007600         10 C-User-Name              PIC X(60).
007700         10 C-User-Email             PIC X(60).
007800         10 C-User-Uf                PIC X(02).
007900         10 C-User-Phone             PIC X(20).
008000         10 FILLER                   PIC X(04).
008100*    Consumption fields - left at zero until 2-UPDATE-CALC
008200*    supplies them.
008300     05 C-Stats-Energy-Consumption   PIC 9(07).
008400     05 C-Stats-Transport-Count      PIC 9(03).
008500     05 C-Stats-Transport-List OCCURS 20.
008600         10 C-Trans-Type             PIC X(02).
008700         10 C-Trans-Monthly-Distance PIC 9(06).
008800     05 C-Stats-Solid-Waste          PIC 9(07).
008900     05 C-Stats-Recycle-Percentage   PIC 9V999.
009000     05 FILLER                       PIC X(12).
009100******************************************************************
009200 WORKING-STORAGE SECTION.
009300
009400 1   FILE-WORKING-MANAGER.
009500* ++===                              end of record encountered ===++
009600     05  FIN-ENREG                    PIC X(01) VALUE SPACE.
009700         88  FF                                  VALUE HIGH-VALUE.
009800     05  WS-Master-File-Status        PIC X(02) VALUE "00".
009850     05  FILLER                       PIC X(01) VALUE SPACE.
009900
010000 1   RUN-TOTALS-MANAGER.
010100     05  WS-Rec-Count                 PIC 9(07) COMP VALUE ZERO.
010200     05  WS-Reject-Count              PIC 9(07) COMP VALUE ZERO.
010250     05  FILLER                       PIC X(01) VALUE SPACE.
010300
010400 1   REJECT-WORKING-MANAGER.
010500     05  WS-Reject-Switch             PIC X(01) VALUE "N".
010600         88  WS-Record-Rejected               VALUE "Y".
010700         88  WS-Record-Accepted               VALUE "N".
010800     05  WS-Reject-Message            PIC X(40) VALUE SPACES.
010850     05  FILLER                       PIC X(01) VALUE SPACE.
010900
011000*    Unique-id build area (house hash - CR-2340)
011100 1   ID-BUILD-MANAGER.
011200     05  WS-Run-Date-Ccyymmdd         PIC 9(08) VALUE ZERO.
011300     05  WS-Run-Time-Hhmmsscc         PIC 9(08) VALUE ZERO.
011400     05  WS-Id-Sequence               PIC 9(04) COMP VALUE ZERO.
011500     05  WS-Seed-Number                PIC 9(16) VALUE ZERO.
011600     05  WS-Seed-Digits REDEFINES WS-Seed-Number.
011700         10  WS-Seed-Digit             PIC 9 OCCURS 16.
011800     05  WS-Id-Pos                    PIC 9(02) COMP VALUE ZERO.
011900     05  WS-Digit-Sel                 PIC 9(02) COMP VALUE ZERO.
012000     05  WS-Raw-Value                 PIC 9(07) COMP VALUE ZERO.
012100     05  WS-Div-Work                  PIC 9(07) COMP VALUE ZERO.
012200     05  WS-Id-Nibble                 PIC 9(02) COMP VALUE ZERO.
012300     05  WS-Hex-Digits-Value          PIC X(16)
012400                                      VALUE "0123456789abcdef".
012500     05  WS-Hex-Digits-Table REDEFINES WS-Hex-Digits-Value.
012600         10  WS-Hex-Digit              PIC X(01) OCCURS 16.
012700     05  WS-New-Id                    PIC X(32) VALUE SPACES.
012750     05  FILLER                       PIC X(01) VALUE SPACE.
012800
012900*    Alternate date view kept for the operator log (Y2K, CR-2201)
013000 1   RUN-DATE-MANAGER.
013100     05  WS-Log-Date-Ccyymmdd         PIC 9(08) VALUE ZERO.
013200     05  WS-Log-Date-Parts REDEFINES WS-Log-Date-Ccyymmdd.
013300         10  WS-Log-Date-Ccyy         PIC 9(04).
013400         10  WS-Log-Date-Mm           PIC 9(02).
013500         10  WS-Log-Date-Dd           PIC 9(02).
013550     05  FILLER                       PIC X(01) VALUE SPACE.
013600******************************************************************
013700 PROCEDURE DIVISION.
013800
013900 0100-MAIN-PROCEDURE.
014000     PERFORM 0200-OPEN-FILES
014100     PERFORM 1000-PROCESS-ONE-RECORD THRU 1000-EXIT
014200         UNTIL FF
014300     PERFORM 9000-DISPLAY-RUN-TOTALS
014400     PERFORM 0300-CLOSE-FILES
014500     PERFORM FIN-PGM
014600     .
014700 0100-EXIT.
014800     EXIT.
014900******************************************************************
015000 0200-OPEN-FILES.
015100     OPEN INPUT START-CALC-IN
015200     OPEN I-O CARBON-STATS-MASTER
015300     IF WS-Master-File-Status = "35"
015400         OPEN OUTPUT CARBON-STATS-MASTER
015500     END-IF
015600     ACCEPT WS-Run-Date-Ccyymmdd FROM DATE YYYYMMDD
015700     ACCEPT WS-Run-Time-Hhmmsscc FROM TIME
015800     MOVE WS-Run-Date-Ccyymmdd TO WS-Log-Date-Ccyymmdd
015900     .
016000 0300-CLOSE-FILES.
016100     CLOSE START-CALC-IN CARBON-STATS-MASTER
016200     .
016300******************************************************************
016400 1000-PROCESS-ONE-RECORD.
016500     READ START-CALC-IN
016600         AT END
016700             SET FF TO TRUE
016800             GO TO 1000-EXIT
016900         NOT AT END
017000             CONTINUE
017100     END-READ
017200
017300     ADD 1 TO WS-Rec-Count
017400     SET WS-Record-Accepted TO TRUE
017500     MOVE SPACES TO WS-Reject-Message
017600
017700     PERFORM 2000-VALIDATE-USER-DATA THRU 2000-EXIT
017800
017900     IF WS-Record-Rejected
018000         ADD 1 TO WS-Reject-Count
018100         DISPLAY "1-START-CALC REJECT: " WS-Reject-Message
018200         GO TO 1000-EXIT
018300     END-IF
018400
018500     PERFORM 3000-BUILD-NEW-ID THRU 3000-EXIT
018600     PERFORM 4000-WRITE-STATS-RECORD
018700     .
018800 1000-EXIT.
018900     EXIT.
019000******************************************************************
019100*    UserData validation - stops at the first blank field, same
019200*    order every time (name, email, uf, phone). WO-1205 / WO-1699.
019300 2000-VALIDATE-USER-DATA.
019400     IF F-User-Name = SPACES
019500         SET WS-Record-Rejected TO TRUE
019600         MOVE "Username is required" TO WS-Reject-Message
019700         GO TO 2000-EXIT
019800     END-IF
019900
020000     IF F-User-Email = SPACES
020100         SET WS-Record-Rejected TO TRUE
020200         MOVE "Email is required" TO WS-Reject-Message
020300         GO TO 2000-EXIT
020400     END-IF
020500
020600     IF F-User-Uf = SPACES
020700         SET WS-Record-Rejected TO TRUE
020800         MOVE "Federative unit is required" TO WS-Reject-Message
020900         GO TO 2000-EXIT
021000     END-IF
021100
021200     IF F-User-Phone = SPACES
021300         SET WS-Record-Rejected TO TRUE
021400         MOVE "Phone number is required" TO WS-Reject-Message
021500         GO TO 2000-EXIT
021600     END-IF
021700     .
021800 2000-EXIT.
021900     EXIT.
022000******************************************************************
022100*    House id-build (CR-2340) - hashes run date, run time and an
022200*    in-run sequence number down into 32 lower-case hex digits.
022300*    Collision risk is accepted the same way the old sequence
022400*    file accepted it - this just needs to be unique within a
022500*    reasonable operational window, not cryptographically so.
022600 3000-BUILD-NEW-ID.
022700     ADD 1 TO WS-Id-Sequence
022800     COMPUTE WS-Seed-Number =
022900             (WS-Run-Date-Ccyymmdd * 100000000)
023000             + (WS-Run-Time-Hhmmsscc / 100)
023100             + WS-Id-Sequence
023200             + WS-Rec-Count
023300     PERFORM 3100-BUILD-ONE-ID-CHAR
023400         VARYING WS-Id-Pos FROM 1 BY 1
023500         UNTIL WS-Id-Pos > 32
023600     .
023700 3000-EXIT.
023800     EXIT.
023900 3100-BUILD-ONE-ID-CHAR.
024000     IF WS-Id-Pos > 16
024100         COMPUTE WS-Digit-Sel = WS-Id-Pos - 16
024200     ELSE
024300         MOVE WS-Id-Pos TO WS-Digit-Sel
024400     END-IF
024500
024600     COMPUTE WS-Raw-Value =
024700             WS-Seed-Digit(WS-Digit-Sel)
024800             + (WS-Id-Pos * 7)
024900             + WS-Id-Sequence
025000     COMPUTE WS-Div-Work = WS-Raw-Value / 16
025100     COMPUTE WS-Id-Nibble = WS-Raw-Value - (WS-Div-Work * 16)
025200
025300     MOVE WS-Hex-Digit(WS-Id-Nibble + 1)
025400         TO WS-New-Id(WS-Id-Pos:1)
025500     .
025600******************************************************************
025700 4000-WRITE-STATS-RECORD.
025800     INITIALIZE C-Carbon-Stats-Enreg
025900     MOVE WS-New-Id      TO C-Stats-Id
026000     MOVE F-User-Name    TO C-User-Name
026100     MOVE F-User-Email   TO C-User-Email
026200     MOVE F-User-Uf      TO C-User-Uf
026300     MOVE F-User-Phone   TO C-User-Phone
026400     WRITE C-Carbon-Stats-Enreg
026500         INVALID KEY
026600             DISPLAY "1-START-CALC DUPLICATE ID: " WS-New-Id
026700         NOT INVALID KEY
026800             CONTINUE
026900     END-WRITE
027000     .
027100******************************************************************
027200 9000-DISPLAY-RUN-TOTALS.
027300     DISPLAY "1-START-CALC RUN DATE ....: " WS-Log-Date-Ccyy "-"
027400             WS-Log-Date-Mm "-" WS-Log-Date-Dd
027500     DISPLAY "1-START-CALC RECORDS READ.: " WS-Rec-Count
027600     DISPLAY "1-START-CALC RECORDS REJCT: " WS-Reject-Count
027700     .
027800******************************************************************
027900 FIN-PGM.
028000     STOP RUN.
