000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. 2-UPDATE-CALC.
000300 AUTHOR. R A HASKELL.
000400 INSTALLATION. MIDSTATE P-AND-L - DATA PROCESSING CTR.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*
001100* DATE       PROGRAMMER   TICKET    DESCRIPTION                 CL
001200* ---------- ------------ --------- --------------------------- --
001300* 04/02/91   RAH          WO-1141   Original coding - merges      1
001400*                                   consumption data onto an      1
001500*                                   open calc and computes the    1
001600*                                   CO2-equivalent result.        1
001700* 08/02/91   RAH          WO-1206   Three factor tables now       2
001800*                                   read from reference files    2
001900*                                   at the top of the run         2
002000*                                   instead of being wired in.    2
002100* 02/14/92   DPK          WO-1299   Per-leg transport emission    3
002200*                                   broken out of the energy      3
002300*                                   paragraph - was wrong for     3
002400*                                   records with more than one    3
002500*                                   transport mode.               3
002600* 11/19/92   DPK          WO-1388   Unmatched UF / mode now        4
002700*                                   logs and zero-fills instead   4
002800*                                   of abending the run.           4
002900* 05/06/94   DPK          WO-1512   Run totals added at EOF       5
003000*                                   for the overnight log.         5
003100* 09/30/96   TLW          WO-1699   Waste factor table widened    6
003200*                                   to 27 entries (was 20) for    6
003300*                                   full UF coverage.              6
003400* 01/08/99   TLW          CR-2201   Y2K - expanded run-date       7
003500*                                   window to CCYY on the         7
003600*                                   operator log; no data          7
003700*                                   field was two-digit, so        7
003800*                                   file layouts are unchanged.    7
003900* 06/21/00   MRS          CR-2341   CARBON-STATS-MASTER layout    8
004000*                                   kept in lock-step with        8
004100*                                   1-START-CALC after CR-2340.   8
004200* 02/11/03   MRS          CR-2589   Transport factor table        9
004300*                                   widened to 10 entries for     9
004400*                                   new motorcycle/bicycle         9
004500*                                   modes.                         9
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
005200     UPSI-0.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    Consumption data supplied after the calc was opened
005600     SELECT UPDATE-CALC-INFO-IN ASSIGN TO UPDATE-CALC-INFO-IN
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900*    Master file of open calculations - keyed read, then rewrite
006000*    in place once the consumption data is merged in.
006100     SELECT CARBON-STATS-MASTER ASSIGN TO CARBON-STATS-MASTER
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS RANDOM
006400         RECORD KEY IS C-Stats-Id
006500         FILE STATUS IS WS-Master-File-Status.
006600
006700*    Per-UF electricity grid factor, loaded whole into
006800*    WS-Energy-Factor-Table at the top of the run.
006900     SELECT ENERGY-FACTOR-REF ASSIGN TO ENERGY-FACTOR-REF
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200*    Per-UF recyclable / non-recyclable waste factor.
007300     SELECT WASTE-FACTOR-REF ASSIGN TO WASTE-FACTOR-REF
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500
007600*    Per-mode transportation factor.
007700     SELECT TRANSPORT-FACTOR-REF ASSIGN TO TRANSPORT-FACTOR-REF
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900
008000*    Computed CO2-equivalent result, one per record processed.
008100     SELECT CALC-RESULT-OUT ASSIGN TO CALC-RESULT-OUT
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300******************************************************************
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  UPDATE-CALC-INFO-IN.
008700 01  U-Update-Calc-Enreg.
008800     05 U-Calc-Id                    PIC X(32).
008900     05 U-Energy-Consumption         PIC 9(07).
009000     05 U-Transport-Count            PIC 9(03).
009100     05 U-Transport-List OCCURS 20.
009200         10 U-Trans-Type             PIC X(02).
009300         10 U-Trans-Monthly-Distance PIC 9(06).
009400     05 U-Solid-Waste                PIC 9(07).
009500     05 U-Recycle-Percentage         PIC 9V999.
009550     05 FILLER                       PIC X(01).
009600
009700*    House-key view - first/second half of the id, used only
009800*    when the operator asks us to DISPLAY a partial key on the
009900*    console without echoing the whole 32 bytes (CR-2588 note).
010000 01  U-Update-Calc-Id-View REDEFINES U-Update-Calc-Enreg.
010100     05 U-Id-First-Half              PIC X(16).
010200     05 U-Id-Second-Half             PIC X(16).
010300     05 FILLER                       PIC X(182).
010400
010500 FD  CARBON-STATS-MASTER.
010600 01  C-Carbon-Stats-Enreg.
010700     05 C-Stats-Id                   PIC X(32).
010800     05 C-Stats-User-Data.
010900         10 C-User-Name              PIC X(60).
011000         10 C-User-Email             PIC X(60).
011100         10 C-User-Uf                PIC X(02).
011200         10 C-User-Phone             PIC X(20).
011300         10 FILLER                   PIC X(04).
011400     05 C-Stats-Energy-Consumption   PIC 9(07).
011500     05 C-Stats-Transport-Count      PIC 9(03).
011600     05 C-Stats-Transport-List OCCURS 20.
011700         10 C-Trans-Type             PIC X(02).
011800         10 C-Trans-Monthly-Distance PIC 9(06).
011900     05 C-Stats-Solid-Waste          PIC 9(07).
012000     05 C-Stats-Recycle-Percentage   PIC 9V999.
012100     05 FILLER                       PIC X(12).
012200
012300 FD  ENERGY-FACTOR-REF.
012400 01  EF-Enreg.
012500     05 EF-Uf                        PIC X(02).
012600     05 EF-Value                     PIC 9(03)V9(06).
012700     05 FILLER                       PIC X(05).
012800
012900 FD  WASTE-FACTOR-REF.
013000 01  WF-Enreg.
013100     05 WF-Uf                        PIC X(02).
013200     05 WF-Recyclable                PIC 9(03)V9(06).
013300     05 WF-Non-Recyclable            PIC 9(03)V9(06).
013400     05 FILLER                       PIC X(05).
013500
013600 FD  TRANSPORT-FACTOR-REF.
013700 01  TF-Enreg.
013800     05 TF-Type                      PIC X(02).
013900     05 TF-Value                     PIC 9(03)V9(06).
014000     05 FILLER                       PIC X(05).
014100
014200 FD  CALC-RESULT-OUT.
014300 01  R-Calc-Result-Enreg.
014400     05 R-Result-Id                       PIC X(32).
014500     05 R-Energy-Emission                 PIC 9(07)V99.
014600     05 R-Transport-Emission              PIC 9(07)V99.
014700     05 R-Recyclable-Waste-Emission       PIC 9(07)V99.
014800     05 R-Non-Recycl-Waste-Emission   PIC 9(07)V99.
014900     05 R-Total-Emission                  PIC 9(07)V99.
015000     05 FILLER                            PIC X(10).
015100******************************************************************
015200 WORKING-STORAGE SECTION.
015300
015400 1   FILE-WORKING-MANAGER.
015500* ++===                              end of record encountered ===++
015600     05  FIN-ENREG                    PIC X(01) VALUE SPACE.
015700         88  FF                                  VALUE HIGH-VALUE.
015800     05  WS-Master-File-Status        PIC X(02) VALUE "00".
015900     05  FILLER                       PIC X(01) VALUE SPACE.
016000
016100 1   RUN-TOTALS-MANAGER.
016200     05  WS-Rec-Count                 PIC 9(07) COMP VALUE ZERO.
016300     05  WS-Reject-Count              PIC 9(07) COMP VALUE ZERO.
016400     05  FILLER                       PIC X(01) VALUE SPACE.
016500
016600*    Energy factor table - keyed by UF (CR-2340 era tables carry
016700*    27 entries, one per federative unit).
016800 1   ENERGY-TABLE-MANAGER.
016900     05  WS-Energy-Table-Count        PIC 9(02) COMP VALUE ZERO.
017000     05  WS-Energy-Table-Max          PIC 9(02) COMP VALUE ZERO.
017100     05  WS-Energy-Factor-Table.
017200         10 WS-Energy-Factor-Entry OCCURS 27.
017300             15 WS-EF-Uf              PIC X(02).
017400             15 WS-EF-Value           PIC 9(03)V9(06).
017500     05  FILLER                       PIC X(01) VALUE SPACE.
017600
017700*    Waste factor table - keyed by UF, recyclable / non-recyclable
017800*    side by side (WO-1699 widened this to 27 entries).
017900 1   WASTE-TABLE-MANAGER.
018000     05  WS-Waste-Table-Count         PIC 9(02) COMP VALUE ZERO.
018100     05  WS-Waste-Table-Max           PIC 9(02) COMP VALUE ZERO.
018200     05  WS-Waste-Factor-Table.
018300         10 WS-Waste-Factor-Entry OCCURS 27.
018400             15 WS-WF-Uf              PIC X(02).
018500             15 WS-WF-Recyclable      PIC 9(03)V9(06).
018600             15 WS-WF-Non-Recyclable  PIC 9(03)V9(06).
018700     05  FILLER                       PIC X(01) VALUE SPACE.
018800
018900*    Transport factor table - keyed by mode code (CR-2589 widened
019000*    this to 10 entries for motorcycle/bicycle).
019100 1   TRANSPORT-TABLE-MANAGER.
019200     05  WS-Transport-Table-Count     PIC 9(02) COMP VALUE ZERO.
019300     05  WS-Transport-Table-Max       PIC 9(02) COMP VALUE ZERO.
019400     05  WS-Transport-Factor-Table.
019500         10 WS-Transport-Factor-Entry OCCURS 10.
019600             15 WS-TF-Type            PIC X(02).
019700             15 WS-TF-Value           PIC 9(03)V9(06).
019800     05  FILLER                       PIC X(01) VALUE SPACE.
019900*    Flat dump view of the transport table for the start-of-run
020000*    operator listing (console line too narrow for the OCCURS
020100*    form, so we print it unformatted when UPSI-0 is on - see
020150*    0600-LOAD-TRANSPORT-FACTORS).
020200     01 WS-Transport-Factor-Flat REDEFINES TRANSPORT-TABLE-MANAGER
020300                                  PIC X(115).
020400
020500*    Factor-table search work area, shared by the three searches
020600*    (they never run concurrently).
020700 1   FACTOR-SEARCH-MANAGER.
020800     05  WS-Search-Idx                PIC 9(02) COMP VALUE ZERO.
020900     05  WS-Search-Switch             PIC X(01) VALUE "N".
021000         88  WS-Search-Found                  VALUE "Y".
021100         88  WS-Search-Not-Found              VALUE "N".
021200     05  WS-Lookup-Uf                  PIC X(02) VALUE SPACES.
021300     05  WS-Lookup-Mode                PIC X(02) VALUE SPACES.
021400     05  WS-Found-Energy-Factor        PIC 9(03)V9(06) VALUE ZERO.
021500     05  WS-Found-Waste-Recycl-Factor
021600                                        PIC 9(03)V9(06) VALUE ZERO.
021700     05  WS-Found-Waste-NonRecy-Factor
021800                                        PIC 9(03)V9(06) VALUE ZERO.
021900     05  WS-Found-Transport-Factor     PIC 9(03)V9(06) VALUE ZERO.
022000     05  FILLER                        PIC X(01) VALUE SPACE.
022100
022200*    Calculation work area.
022300 1   RESULT-CALC-MANAGER.
022400     05  WS-Leg-Idx                    PIC 9(02) COMP VALUE ZERO.
022500     05  WS-Leg-Emission               PIC 9(07)V99 VALUE ZERO.
022600     05  WS-Transport-Emission-Accum   PIC 9(07)V99 VALUE ZERO.
022700     05  WS-Waste-Branch-Switch        PIC X(01) VALUE SPACE.
022800         88  WS-Waste-Branch-Recyclable        VALUE "R".
022900         88  WS-Waste-Branch-Non-Recyclable    VALUE "N".
023000     05  WS-Waste-Share-Result         PIC 9(07)V99 VALUE ZERO.
023100     05  FILLER                        PIC X(01) VALUE SPACE.
023200
023300*    Alternate date view kept for the operator log (Y2K, CR-2201)
023400 1   RUN-DATE-MANAGER.
023500     05  WS-Run-Date-Ccyymmdd          PIC 9(08) VALUE ZERO.
023600     05  WS-Log-Date-Parts REDEFINES WS-Run-Date-Ccyymmdd.
023700         10  WS-Log-Date-Ccyy          PIC 9(04).
023800         10  WS-Log-Date-Mm            PIC 9(02).
023900         10  WS-Log-Date-Dd            PIC 9(02).
024000     05  FILLER                        PIC X(01) VALUE SPACE.
024100
024150*    CARBON-DATA was the raw-input record before the intake/
024160*    update split (WO-1141). Nothing in this run reads it; it is
024170*    kept here only so the record length stays documented for
024180*    whoever next has to compare it against CARBON-STATS-MASTER.
024190 1   CARBON-DATA-LEGACY-MANAGER.
024200     05  WS-Carbon-Data-Legacy-Enreg.
024210         10  CDATA-Id                  PIC X(32).
024220         10  CDATA-User-Data.
024230             15 CDATA-User-Name        PIC X(60).
024240             15 CDATA-User-Email       PIC X(60).
024250             15 CDATA-User-Uf          PIC X(02).
024260             15 CDATA-User-Phone       PIC X(20).
024270         10  CDATA-Energy-Consumption  PIC 9(07)V99.
024280         10  CDATA-Transport-Type      PIC X(02).
024290         10  CDATA-Distance-Travelled  PIC 9(06)V99.
024300         10  CDATA-Solid-Waste         PIC 9(07)V99.
024310         10  CDATA-Recycle-Percentage  PIC 9V999.
024320     05  FILLER                        PIC X(01) VALUE SPACE.
024330******************************************************************
024340 PROCEDURE DIVISION.
024350
024400 0100-MAIN-PROCEDURE.
024500     PERFORM 0200-OPEN-FILES
024600     PERFORM 0400-LOAD-ENERGY-FACTORS THRU 0400-EXIT
024700     MOVE SPACE TO FIN-ENREG
024800     PERFORM 0500-LOAD-WASTE-FACTORS THRU 0500-EXIT
024900     MOVE SPACE TO FIN-ENREG
025000     PERFORM 0600-LOAD-TRANSPORT-FACTORS THRU 0600-EXIT
025100     MOVE SPACE TO FIN-ENREG
025200     PERFORM 1000-PROCESS-ONE-RECORD THRU 1000-EXIT
025300         UNTIL FF
025400     PERFORM 9000-DISPLAY-RUN-TOTALS
025500     PERFORM 0300-CLOSE-FILES
025600     PERFORM FIN-PGM
025700     .
025800 0100-EXIT.
025900     EXIT.
026000******************************************************************
026100 0200-OPEN-FILES.
026200     OPEN INPUT UPDATE-CALC-INFO-IN
026300     OPEN INPUT ENERGY-FACTOR-REF
026400     OPEN INPUT WASTE-FACTOR-REF
026500     OPEN INPUT TRANSPORT-FACTOR-REF
026600     OPEN OUTPUT CALC-RESULT-OUT
026700     OPEN I-O CARBON-STATS-MASTER
026800     ACCEPT WS-Run-Date-Ccyymmdd FROM DATE YYYYMMDD
026900     .
027000 0300-CLOSE-FILES.
027100     CLOSE UPDATE-CALC-INFO-IN ENERGY-FACTOR-REF WASTE-FACTOR-REF
027200     CLOSE TRANSPORT-FACTOR-REF CALC-RESULT-OUT CARBON-STATS-MASTER
027300     .
027400******************************************************************
027500*    Reference table loads - WO-1206. Each reads its file to EOF
027600*    and leaves the last-used slot number in the -MAX counter.
027700 0400-LOAD-ENERGY-FACTORS.
027800     MOVE 1 TO WS-Energy-Table-Count
027900     PERFORM 0410-READ-ONE-ENERGY-FACTOR THRU 0410-EXIT
028000         UNTIL FF
028100     .
028200 0400-EXIT.
028300     EXIT.
028400 0410-READ-ONE-ENERGY-FACTOR.
028500     READ ENERGY-FACTOR-REF
028600         AT END
028700             SET FF TO TRUE
028800             GO TO 0410-EXIT
028900         NOT AT END
029000             CONTINUE
029100     END-READ
029200     MOVE EF-Uf    TO WS-EF-Uf(WS-Energy-Table-Count)
029300     MOVE EF-Value TO WS-EF-Value(WS-Energy-Table-Count)
029400     MOVE WS-Energy-Table-Count TO WS-Energy-Table-Max
029500     ADD 1 TO WS-Energy-Table-Count
029600     .
029700 0410-EXIT.
029800     EXIT.
029900******************************************************************
030000 0500-LOAD-WASTE-FACTORS.
030100     MOVE 1 TO WS-Waste-Table-Count
030200     PERFORM 0510-READ-ONE-WASTE-FACTOR THRU 0510-EXIT
030300         UNTIL FF
030400     .
030500 0500-EXIT.
030600     EXIT.
030700 0510-READ-ONE-WASTE-FACTOR.
030800     READ WASTE-FACTOR-REF
030900         AT END
031000             SET FF TO TRUE
031100             GO TO 0510-EXIT
031200         NOT AT END
031300             CONTINUE
031400     END-READ
031500     MOVE WF-Uf            TO WS-WF-Uf(WS-Waste-Table-Count)
031600     MOVE WF-Recyclable    TO WS-WF-Recyclable(WS-Waste-Table-Count)
031700     MOVE WF-Non-Recyclable
031800         TO WS-WF-Non-Recyclable(WS-Waste-Table-Count)
031900     MOVE WS-Waste-Table-Count TO WS-Waste-Table-Max
032000     ADD 1 TO WS-Waste-Table-Count
032100     .
032200 0510-EXIT.
032300     EXIT.
032400******************************************************************
032500 0600-LOAD-TRANSPORT-FACTORS.
032600     MOVE 1 TO WS-Transport-Table-Count
032700     PERFORM 0610-READ-ONE-TRANSPORT-FACTOR THRU 0610-EXIT
032800         UNTIL FF
032850     IF UPSI-0
032860         DISPLAY "2-UPDATE-CALC TRANSPORT TABLE: "
032870                 WS-Transport-Factor-Flat
032880     END-IF
032900     .
033000 0600-EXIT.
033100     EXIT.
033200 0610-READ-ONE-TRANSPORT-FACTOR.
033300     READ TRANSPORT-FACTOR-REF
033400         AT END
033500             SET FF TO TRUE
033600             GO TO 0610-EXIT
033700         NOT AT END
033800             CONTINUE
033900     END-READ
034000     MOVE TF-Type  TO WS-TF-Type(WS-Transport-Table-Count)
034100     MOVE TF-Value TO WS-TF-Value(WS-Transport-Table-Count)
034200     MOVE WS-Transport-Table-Count TO WS-Transport-Table-Max
034300     ADD 1 TO WS-Transport-Table-Count
034400     .
034500 0610-EXIT.
034600     EXIT.
034700******************************************************************
034800*    Unit: update-and-calculate. Looks up the open calc by id,
034900*    merges in the consumption data, rewrites the master, then
035000*    computes and emits the CO2-equivalent result.
035100 1000-PROCESS-ONE-RECORD.
035200     READ UPDATE-CALC-INFO-IN
035300         AT END
035400             SET FF TO TRUE
035500             GO TO 1000-EXIT
035600         NOT AT END
035700             CONTINUE
035800     END-READ
035900
036000     ADD 1 TO WS-Rec-Count
036100     MOVE U-Calc-Id TO C-Stats-Id
036200     READ CARBON-STATS-MASTER
036300         INVALID KEY
036400             ADD 1 TO WS-Reject-Count
036500             DISPLAY "2-UPDATE-CALC REJECT - ID NOT FOUND: "
036600                     U-Calc-Id
036700             GO TO 1000-EXIT
036800         NOT INVALID KEY
036900             CONTINUE
037000     END-READ
037100
037200     MOVE U-Energy-Consumption  TO C-Stats-Energy-Consumption
037300     MOVE U-Transport-Count     TO C-Stats-Transport-Count
037400     MOVE U-Transport-List      TO C-Stats-Transport-List
037500     MOVE U-Solid-Waste         TO C-Stats-Solid-Waste
037600     MOVE U-Recycle-Percentage  TO C-Stats-Recycle-Percentage
037700
037800     REWRITE C-Carbon-Stats-Enreg
037900         INVALID KEY
038000             DISPLAY "2-UPDATE-CALC REWRITE FAILED: " C-Stats-Id
038100         NOT INVALID KEY
038200             CONTINUE
038300     END-REWRITE
038400
038500     PERFORM 5000-COMPUTE-RESULT THRU 5000-EXIT
038600     WRITE R-Calc-Result-Enreg
038700     .
038800 1000-EXIT.
038900     EXIT.
039000******************************************************************
039100*    Unit: update-and-calculate (result roll-up).
039200 5000-COMPUTE-RESULT.
039300     INITIALIZE R-Calc-Result-Enreg
039400     MOVE C-Stats-Id TO R-Result-Id
039500
039600     PERFORM 5100-CALCULATE-ENERGY-EMISSION THRU 5100-EXIT
039700     PERFORM 5200-CALCULATE-TRANSPORT-EMISSION THRU 5200-EXIT
039800
039900     SET WS-Waste-Branch-Recyclable TO TRUE
040000     PERFORM 5300-CALCULATE-WASTE-SHARE THRU 5300-EXIT
040100     MOVE WS-Waste-Share-Result TO R-Recyclable-Waste-Emission
040200
040300     SET WS-Waste-Branch-Non-Recyclable TO TRUE
040400     PERFORM 5300-CALCULATE-WASTE-SHARE THRU 5300-EXIT
040500     MOVE WS-Waste-Share-Result TO R-Non-Recycl-Waste-Emission
040600
040700     PERFORM 5400-CALCULATE-TOTAL-EMISSION
040800     .
040900 5000-EXIT.
041000     EXIT.
041100******************************************************************
041200*    Energy emission = consumption x per-UF grid factor.
041300 5100-CALCULATE-ENERGY-EMISSION.
041400     MOVE C-User-Uf TO WS-Lookup-Uf
041500     PERFORM 6100-FIND-ENERGY-FACTOR THRU 6100-EXIT
041600     IF WS-Search-Found
041700         COMPUTE R-Energy-Emission ROUNDED =
041800                 C-Stats-Energy-Consumption * WS-Found-Energy-Factor
041900     ELSE
042000         DISPLAY "2-UPDATE-CALC NO ENERGY FACTOR FOR UF "
042100                 C-User-Uf
042200         MOVE ZERO TO R-Energy-Emission
042300     END-IF
042400     .
042500 5100-EXIT.
042600     EXIT.
042700******************************************************************
042800*    Transport emission = sum over every leg on the record of
042900*    (distance x per-mode factor). WO-1299 split this out once
043000*    multi-leg records started arriving.
043100 5200-CALCULATE-TRANSPORT-EMISSION.
043200     MOVE ZERO TO WS-Transport-Emission-Accum
043300     PERFORM 5210-CALCULATE-ONE-LEG
043400         VARYING WS-Leg-Idx FROM 1 BY 1
043500         UNTIL WS-Leg-Idx > C-Stats-Transport-Count
043600     MOVE WS-Transport-Emission-Accum TO R-Transport-Emission
043700     .
043800 5200-EXIT.
043900     EXIT.
044000 5210-CALCULATE-ONE-LEG.
044100     MOVE C-Trans-Type(WS-Leg-Idx) TO WS-Lookup-Mode
044200     PERFORM 6300-FIND-TRANSPORT-FACTOR THRU 6300-EXIT
044300     IF WS-Search-Found
044400         COMPUTE WS-Leg-Emission ROUNDED =
044500                 C-Trans-Monthly-Distance(WS-Leg-Idx)
044600                 * WS-Found-Transport-Factor
044700     ELSE
044800         DISPLAY "2-UPDATE-CALC NO TRANSPORT FACTOR FOR "
044900                 WS-Lookup-Mode
045000         MOVE ZERO TO WS-Leg-Emission
045100     END-IF
045200     ADD WS-Leg-Emission TO WS-Transport-Emission-Accum
045300     .
045400******************************************************************
045500*    Unit: WasteType.calculate - invoked once per branch with
045600*    WS-Waste-Branch-Switch already set by the caller.
045700 5300-CALCULATE-WASTE-SHARE.
045800     MOVE C-User-Uf TO WS-Lookup-Uf
045900     PERFORM 6200-FIND-WASTE-FACTOR THRU 6200-EXIT
046000     IF WS-Search-Not-Found
046100         DISPLAY "2-UPDATE-CALC NO WASTE FACTOR FOR UF "
046200                 C-User-Uf
046300         MOVE ZERO TO WS-Waste-Share-Result
046400         GO TO 5300-EXIT
046500     END-IF
046600
046700     IF WS-Waste-Branch-Recyclable
046800         COMPUTE WS-Waste-Share-Result ROUNDED =
046900                 C-Stats-Solid-Waste
047000                 * C-Stats-Recycle-Percentage
047100                 * WS-Found-Waste-Recycl-Factor
047200     ELSE
047300         COMPUTE WS-Waste-Share-Result ROUNDED =
047400                 C-Stats-Solid-Waste
047500                 * (1 - C-Stats-Recycle-Percentage)
047600                 * WS-Found-Waste-NonRecy-Factor
047700     END-IF
047800     .
047900 5300-EXIT.
048000     EXIT.
048100******************************************************************
048200 5400-CALCULATE-TOTAL-EMISSION.
048300     COMPUTE R-Total-Emission =
048400             R-Energy-Emission + R-Transport-Emission
048500             + R-Recyclable-Waste-Emission
048600             + R-Non-Recycl-Waste-Emission
048700     .
048800******************************************************************
048900*    Factor-table linear searches - same TABLE-INDEX/END idiom
049000*    the region/department tables use elsewhere in this shop.
049100 6100-FIND-ENERGY-FACTOR.
049200     MOVE 1 TO WS-Search-Idx
049300     SET WS-Search-Not-Found TO TRUE
049400     PERFORM 6110-SCAN-ENERGY-ENTRY
049500         UNTIL WS-Search-Idx > WS-Energy-Table-Max
049600            OR WS-Search-Found
049700     .
049800 6100-EXIT.
049900     EXIT.
050000 6110-SCAN-ENERGY-ENTRY.
050100     IF WS-EF-Uf(WS-Search-Idx) = WS-Lookup-Uf
050200         SET WS-Search-Found TO TRUE
050300         MOVE WS-EF-Value(WS-Search-Idx) TO WS-Found-Energy-Factor
050400     ELSE
050500         ADD 1 TO WS-Search-Idx
050600     END-IF
050700     .
050800******************************************************************
050900 6200-FIND-WASTE-FACTOR.
051000     MOVE 1 TO WS-Search-Idx
051100     SET WS-Search-Not-Found TO TRUE
051200     PERFORM 6210-SCAN-WASTE-ENTRY
051300         UNTIL WS-Search-Idx > WS-Waste-Table-Max
051400            OR WS-Search-Found
051500     .
051600 6200-EXIT.
051700     EXIT.
051800 6210-SCAN-WASTE-ENTRY.
051900     IF WS-WF-Uf(WS-Search-Idx) = WS-Lookup-Uf
052000         SET WS-Search-Found TO TRUE
052100         MOVE WS-WF-Recyclable(WS-Search-Idx)
052200             TO WS-Found-Waste-Recycl-Factor
052300         MOVE WS-WF-Non-Recyclable(WS-Search-Idx)
052400             TO WS-Found-Waste-NonRecy-Factor
052500     ELSE
052600         ADD 1 TO WS-Search-Idx
052700     END-IF
052800     .
052900******************************************************************
053000 6300-FIND-TRANSPORT-FACTOR.
053100     MOVE 1 TO WS-Search-Idx
053200     SET WS-Search-Not-Found TO TRUE
053300     PERFORM 6310-SCAN-TRANSPORT-ENTRY
053400         UNTIL WS-Search-Idx > WS-Transport-Table-Max
053500            OR WS-Search-Found
053600     .
053700 6300-EXIT.
053800     EXIT.
053900 6310-SCAN-TRANSPORT-ENTRY.
054000     IF WS-TF-Type(WS-Search-Idx) = WS-Lookup-Mode
054100         SET WS-Search-Found TO TRUE
054200         MOVE WS-TF-Value(WS-Search-Idx) TO WS-Found-Transport-Factor
054300     ELSE
054400         ADD 1 TO WS-Search-Idx
054500     END-IF
054600     .
054700******************************************************************
054800 9000-DISPLAY-RUN-TOTALS.
054900     DISPLAY "2-UPDATE-CALC RUN DATE ....: " WS-Log-Date-Ccyy "-"
055000             WS-Log-Date-Mm "-" WS-Log-Date-Dd
055100     DISPLAY "2-UPDATE-CALC RECORDS READ.: " WS-Rec-Count
055200     DISPLAY "2-UPDATE-CALC RECORDS REJCT: " WS-Reject-Count
055300     .
055400******************************************************************
055500 FIN-PGM.
055600     STOP RUN.
